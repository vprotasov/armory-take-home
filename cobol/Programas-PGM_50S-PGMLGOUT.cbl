000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.      PGMLGOUT.
000400 AUTHOR.          R. QUISPE.
000500 INSTALLATION.    KC02916 - DEPARTAMENTO DE OPERACIONES.
000600 DATE-WRITTEN.    07/08/1991.
000700 DATE-COMPILED.
000800 SECURITY.        USO INTERNO - BATCH DE OPERACIONES.
000900*
001000******************************************************************
001100*                                                                *
001200*    P G M L G O U T  -  ESCRITOR DE LA SALIDA FUSIONADA         *
001300*    ===========================================================*
001400*                                                                *
001500*    SUBPROGRAMA LLAMADO POR PGMLGMRG.  ACUMULA LAS LINEAS DE    *
001600*    SALIDA EN UN BUFFER DE MEMORIA Y LAS GRABA EN BLOQUE EN EL  *
001700*    LOGICO SYSOUT, EN EL MISMO ORDEN EN QUE EL LAZO DE FUSION   *
001800*    LAS VA PRODUCIENDO (EL BUFFER NO CAMBIA EL ORDEN, SOLO      *
001900*    REDUCE LA CANTIDAD DE OPERACIONES DE E/S FISICAS).          *
002000*                                                                *
002100*    A DIFERENCIA DE PGMLGENT, ESTE SUBPROGRAMA SI MANTIENE      *
002200*    ESTADO ENTRE LLAMADAS (EL LOGICO SYSOUT PERMANECE ABIERTO   *
002300*    DESDE LA PRIMERA LINEA ESCRITA HASTA LA FUNCION DE CIERRE)  *
002400*    PORQUE SOLO HAY UN ARCHIVO DE SALIDA EN TODA LA CORRIDA.    *
002500*                                                                *
002600*    FUNCIONES:                                                 *
002700*      'W'  ESCRIBIR  - ENCOLA UNA LINEA EN EL BUFFER; SI EL     *
002800*                       BUFFER SE LLENA, LO VUELCA AL SYSOUT.    *
002900*      'S'  CERRAR    - VUELCA LO QUE QUEDE EN EL BUFFER Y       *
003000*                       CIERRA EL LOGICO SYSOUT (FIN DE CORRIDA).*
003100*                                                                *
003200*----------------------------------------------------------------
003300*    HISTORIA DE CAMBIOS
003400*    FECHA        AUTOR   REQ/TICKET     DESCRIPCION
003500*    ----------   ------  -------------  ------------------------
003600*    07/08/1991   RQ      CAF-0441       VERSION INICIAL.         CAF-0441
003700*    22/11/1994   JFL     CAF-0602       SUBE EL BUFFER DE 100 A  CAF-0602
003800*                                        500 LINEAS PARA LAS
003900*                                        CORRIDAS DE MUCHOS
004000*                                        ARCHIVOS DE LOG.
004100*    09/02/1999   LCR     Y2K-0117       REVISION Y2K: SIN        Y2K-0117
004200*                                        CAMBIOS, EL PROGRAMA NO
004300*                                        MANEJA FECHAS.
004400*    14/06/2003   MLM     CAF-0771       LOGICO SYSOUT AHORA POR  CAF-0771
004500*                                        VARIABLE DE AMBIENTE.
004600*    02/09/2010   RQ      CAF-0833       MUESTRA POR DISPLAY EL   CAF-0833
004700*                                        TOTAL DE LINEAS
004800*                                        ESCRITAS AL CERRAR.
004900*----------------------------------------------------------------
005000*
005100*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400*
005500 SPECIAL-NAMES.
005600     UPSI-0 ON STATUS IS WS-TRAZA-ACTIVA
005700            OFF STATUS IS WS-TRAZA-INACTIVA.
005800*
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100*
006200     SELECT MERGED-OUTPUT ASSIGN TO SYSOUT
006300            ORGANIZATION IS LINE SEQUENTIAL
006400            FILE STATUS  IS FS-SYSOUT.
006500*
006600*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006700 DATA DIVISION.
006800 FILE SECTION.
006900*
007000 FD  MERGED-OUTPUT.
007100 01  FD-SALIDA-LINEA              PIC X(221).
007200*
007300 WORKING-STORAGE SECTION.
007400*=======================*
007500 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
007600*
007700 77  FS-SYSOUT                PIC XX         VALUE SPACES.
007800*
007900 77  WS-SALIDA-ABIERTA        PIC X(01)      VALUE 'N'.
008000     88  WS-SALIDA-ABIERTA-SI                VALUE 'S'.
008100     88  WS-SALIDA-ABIERTA-NO                VALUE 'N'.
008200*
008300*    22/11/1994  JFL  CAF-0602 - SUBE EL BUFFER DE 100 A 500.     CAF-0602
008400 77  WS-BUFFER-MAX-CNT        PIC 9(04) COMP VALUE 0500.
008500 77  WS-BUFFER-CANT           PIC 9(04) COMP VALUE ZERO.
008600 77  IDX-BUFFER               PIC 9(04) COMP VALUE ZERO.
008700*
008800 77  WS-LINEAS-ESCRITAS       PIC 9(09) COMP VALUE ZERO.
008900 77  WS-LINEAS-ESCR-PRINT     PIC ZZZ.ZZZ.ZZ9.
009000*
009100 77  FILLER        PIC X(26) VALUE '* COPY  CPLGREC  SIGUE   *'.
009200*
009300     COPY CPLGREC.
009400*
009500*----- BUFFER DE SALIDA EN MEMORIA (SE VUELCA CADA 500 LINEAS) --
009600 01  WS-TABLA-BUFFER.
009700     05  WS-BUFFER-LINEA OCCURS 1 TO 500 TIMES
009800                         DEPENDING ON WS-BUFFER-CANT
009900                         INDEXED BY IDX-TABLA-BUFFER.
010000         10  WS-BUF-TEXTO        PIC X(221).
010100*
010200 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
010300*
010400*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
010500 LINKAGE SECTION.
010600*
010700     COPY CPLGOUT.
010800*
010900*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
011000 PROCEDURE DIVISION USING LK-SALIDA-PARMS.
011100*
011200 MAIN-PROGRAM-I.
011300*
011400     EVALUATE TRUE
011500        WHEN LK-SAL-ESCRIBIR
011600           PERFORM 1000-ESCRIBIR-I THRU 1000-ESCRIBIR-F
011700        WHEN LK-SAL-CERRAR
011800           PERFORM 2000-CERRAR-I   THRU 2000-CERRAR-F
011900     END-EVALUATE.
012000*
012100 MAIN-PROGRAM-F. GOBACK.
012200*
012300*
012400*----  ENCOLA UNA LINEA; VUELCA EL BUFFER CUANDO SE LLENA  ------
012500 1000-ESCRIBIR-I.
012600*
012700     IF WS-SALIDA-ABIERTA-NO
012800        OPEN OUTPUT MERGED-OUTPUT
012900        SET WS-SALIDA-ABIERTA-SI TO TRUE
013000     END-IF.
013100*
013200     ADD 1 TO WS-BUFFER-CANT.
013300     SET IDX-TABLA-BUFFER TO WS-BUFFER-CANT.
013400     MOVE LK-SAL-LINEA TO WS-BUF-TEXTO (IDX-TABLA-BUFFER).
013500*
013600     IF WS-BUFFER-CANT = WS-BUFFER-MAX-CNT
013700        PERFORM 1100-VOLCAR-BUFFER-I
013800           THRU 1100-VOLCAR-BUFFER-F
013900     END-IF.
014000*
014100 1000-ESCRIBIR-F. EXIT.
014200*
014300*-----------------------------------------------------------------
014400*    GRABA EN EL SYSOUT TODAS LAS LINEAS QUE HAY EN EL BUFFER,
014500*    EN EL MISMO ORDEN EN QUE SE ENCOLARON, Y LO DEJA VACIO.
014600 1100-VOLCAR-BUFFER-I.
014700*
014800     PERFORM 1110-ESCRIBIR-UNA-LINEA-I
014900        THRU 1110-ESCRIBIR-UNA-LINEA-F
015000        VARYING IDX-BUFFER FROM 1 BY 1
015100        UNTIL IDX-BUFFER GREATER WS-BUFFER-CANT.
015200*
015300     MOVE ZERO TO WS-BUFFER-CANT.
015400*
015500 1100-VOLCAR-BUFFER-F. EXIT.
015600*
015700*-----------------------------------------------------------------
015800 1110-ESCRIBIR-UNA-LINEA-I.
015900*
016000     SET IDX-TABLA-BUFFER TO IDX-BUFFER.
016100     MOVE WS-BUF-TEXTO (IDX-TABLA-BUFFER) TO OUT-LINE.
016200     WRITE FD-SALIDA-LINEA FROM OUT-LINE.
016300     ADD 1 TO WS-LINEAS-ESCRITAS.
016400*
016500 1110-ESCRIBIR-UNA-LINEA-F. EXIT.
016600*
016700*
016800*----  VUELCA LO QUE QUEDE Y CIERRA EL SYSOUT (FIN DE CORRIDA) --
016900 2000-CERRAR-I.
017000*
017100     IF WS-BUFFER-CANT GREATER ZERO
017200        PERFORM 1100-VOLCAR-BUFFER-I
017300           THRU 1100-VOLCAR-BUFFER-F
017400     END-IF.
017500*
017600     IF WS-SALIDA-ABIERTA-SI
017700        CLOSE MERGED-OUTPUT
017800        SET WS-SALIDA-ABIERTA-NO TO TRUE
017900     END-IF.
018000*
018100     MOVE WS-LINEAS-ESCRITAS TO WS-LINEAS-ESCR-PRINT.
018200     DISPLAY '* PGMLGOUT - LINEAS ESCRITAS EN SYSOUT = '
018300             WS-LINEAS-ESCR-PRINT.
018400*
018500 2000-CERRAR-F. EXIT.
