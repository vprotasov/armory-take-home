000100******************************************************************
000200*    COPY CPLGCUR.                                              *
000300*    AREA DE COMUNICACION PGMLGMRG / PGMLGENT                   *
000400*    KC02916.BATCH.LOGMERGE.COPYLIB(CPLGCUR)                     *
000500*    SE USA EN EL CALL AL CURSOR DE ARCHIVO DE LOG (PGMLGENT)    *
000600*    PARA LAS FUNCIONES ABRIR-Y-CEBAR, AVANZAR Y COMPARAR.       *
000700******************************************************************
000800*
000900 01  LK-LGENT-PARMS.
001000*
001100*        FUNCION SOLICITADA AL CURSOR :
001200*        'P' = ABRIR ARCHIVO Y LEER PRIMERA LINEA (CEBAR)
001300*        'A' = AVANZAR A LA SIGUIENTE LINEA DEL ARCHIVO
001400*        'C' = COMPARAR ESTE CURSOR CONTRA OTRO CURSOR
001500     05  LK-FUNCION              PIC X(01).
001600         88  LK-FUNCION-CEBAR                VALUE 'P'.
001700         88  LK-FUNCION-AVANZAR              VALUE 'A'.
001800         88  LK-FUNCION-COMPARAR             VALUE 'C'.
001900*
002000*        MODO DE COMPARACION VIGENTE EN LA CORRIDA
002100     05  LK-MODO                 PIC X(01).
002200         88  LK-MODO-LEXICO                  VALUE 'L'.
002300         88  LK-MODO-NUMERICO                VALUE 'N'.
002400*
002500     05  LK-NOMBRE-ARCHIVO       PIC X(200).
002600     05  LK-LEIDAS-ANTES         PIC 9(09) COMP.
002700     05  LK-PARSEADAS-ANTES      PIC 9(09) COMP.
002800*
002900*        SALIDA DE LA FUNCION CEBAR / AVANZAR
003000     05  LK-LINEA-ACTUAL         PIC X(221).
003100     05  LK-TS-ACTUAL            PIC X(20).
003200     05  LK-TS-NUM-ACTUAL        PIC 9(14).
003300*
003400     05  LK-ESTADO               PIC X(01).
003500         88  LK-ESTADO-ACTIVO                VALUE 'A'.
003600         88  LK-ESTADO-AGOTADO                VALUE 'E'.
003700         88  LK-ESTADO-ERROR-FATAL            VALUE 'F'.
003800*
003900     05  LK-MENSAJE-ERROR        PIC X(200).
004000*
004100*        ENTRADA DE LA FUNCION COMPARAR (CURSOR CONTRARIO)
004200     05  LK-OTRO-TS              PIC X(20).
004300     05  LK-OTRO-TS-NUM          PIC 9(14).
004400     05  LK-OTRO-ESTADO          PIC X(01).
004500*
004600*        SALIDA DE LA FUNCION COMPARAR
004700     05  LK-RESULTADO-COMP       PIC X(01).
004800         88  LK-PRIMERO-ES-ANTERIOR          VALUE 'B'.
004900         88  LK-PRIMERO-NO-ANTERIOR          VALUE 'N'.
005000*
005100     05  FILLER                  PIC X(20).
