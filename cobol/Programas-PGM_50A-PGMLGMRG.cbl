000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.      PGMLGMRG.
000400 AUTHOR.          R. QUISPE.
000500 INSTALLATION.    KC02916 - DEPARTAMENTO DE OPERACIONES.
000600 DATE-WRITTEN.    04/08/1991.
000700 DATE-COMPILED.
000800 SECURITY.        USO INTERNO - BATCH DE OPERACIONES.
000900*
001000******************************************************************
001100*                                                                *
001200*    P G M L G M R G  -  FUSION DE ARCHIVOS DE LOG DE SERVIDOR   *
001300*    ===========================================================*
001400*                                                                *
001500*    - RECIBE COMO PARAMETRO EL DIRECTORIO DONDE EL MONITOR     *
001600*      DE PRODUCCION DEJA LOS ARCHIVOS *.LOG DE CADA SERVIDOR.   *
001700*    - CADA ARCHIVO YA VIENE ORDENADO POR FECHA/HORA DENTRO DE   *
001800*      SI MISMO; EL PROGRAMA LOS INTERCALA (MERGE) EN UN SOLO    *
001900*      FLUJO ORDENADO CRONOLOGICAMENTE, SIN VOLVER A ORDENAR     *
002000*      TODO EL CONJUNTO.                                         *
002100*    - LOS ERRORES DE LECTURA DE UN ARCHIVO SE REGISTRAN Y ESE   *
002200*      ARCHIVO SE DESCARTA DE LA FUSION, SIN ABORTAR EL JOB.     *
002300*    - EL JOB SOLO ABORTA SI EL DIRECTORIO NO EXISTE O SI NO     *
002400*      CONTIENE NINGUN ARCHIVO *.LOG.                            *
002500*                                                                *
002600*    EL LISTADO DE ARCHIVOS *.LOG DEL DIRECTORIO SE OBTIENE      *
002700*    INVOCANDO AL SISTEMA OPERATIVO (CALL "SYSTEM") PORQUE EL    *
002800*    COBOL DE ESTE SHOP NO TIENE UN VERBO PROPIO PARA RECORRER   *
002900*    UN DIRECTORIO; EL RESULTADO QUEDA EN UN ARCHIVO DE TRABAJO  *
003000*    (LOGICO WRKLIST) QUE SE LEE COMO CUALQUIER ARCHIVO DE       *
003100*    ENTRADA SECUENCIAL.                                        *
003200*                                                                *
003300*    EL PROGRAMA NO MANTIENE ABIERTOS LOS N ARCHIVOS DE LOG A    *
003400*    LA VEZ (PUEDEN SER MILES).  POR CADA ARCHIVO SE GUARDA      *
003500*    CUANTAS LINEAS YA SE LEYERON; CUANDO HACE FALTA LA          *
003600*    SIGUIENTE LINEA, PGMLGENT REABRE EL ARCHIVO, SALTA LAS      *
003700*    LINEAS YA PROCESADAS Y LEE LA QUE SIGUE.                    *
003800*                                                                *
003900*    LOS LOGICOS ERRLOG, SYSOUT Y WRKLIST SE RESUELVEN POR       *
004000*    VARIABLE DE AMBIENTE EN EL SCRIPT/JCL QUE INVOCA EL JOB;    *
004100*    ERRLOG = error_log.txt, SYSOUT = SALIDA ESTANDAR DEL JOB.   *
004200*                                                                *
004300*----------------------------------------------------------------
004400*    HISTORIA DE CAMBIOS
004500*    FECHA        AUTOR   REQ/TICKET     DESCRIPCION
004600*    ----------   ------  -------------  ------------------------
004700*    04/08/1991   RQ      CAF-0441       VERSION INICIAL.         CAF-0441
004800*    17/01/1992   RQ      CAF-0460       CORRIGE CORTE DE LA      CAF-0460
004900*                                        SEGUNDA LINEA CUANDO
005000*                                        EMPATAN LOS TIMESTAMP.
005100*    22/11/1994   JFL     CAF-0602       AGREGA MODO DE           CAF-0602
005200*                                        COMPARACION NUMERICA
005300*                                        PARA CORRIDAS DE MAS
005400*                                        DE 2000 ARCHIVOS.
005500*    09/02/1999   LCR     Y2K-0117       REVISION Y2K: EL         Y2K-0117
005600*                                        TIMESTAMP YA VIENE CON
005700*                                        ANIO DE 4 DIGITOS, SIN
005800*                                        CAMBIOS DE CODIGO.
005900*    14/06/2003   MLM     CAF-0771       DIRECTORIO Y ARCHIVOS    CAF-0771
006000*                                        DE TRABAJO AHORA POR
006100*                                        VARIABLE DE AMBIENTE.
006200*    02/09/2010   RQ      CAF-0833       CIERRA EL LISTADO DE     CAF-0833
006300*                                        TRABAJO CON DELETE AL
006400*                                        TERMINAR LA CORRIDA.
006500*----------------------------------------------------------------
006600*
006700*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000*
007100 SPECIAL-NAMES.
007200     UPSI-0 ON STATUS IS WS-TRAZA-ACTIVA
007300            OFF STATUS IS WS-TRAZA-INACTIVA.
007400*
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700*
007800*    14/06/2003  MLM  CAF-0771 - LOGICOS WRKLIST/ERRLOG AHORA SE  CAF-0771
007900*    RESUELVEN POR VARIABLE DE AMBIENTE EN VEZ DE UN DD FIJO.
008000     SELECT LISTA-ARCHIVOS ASSIGN TO WRKLIST
008100            ORGANIZATION IS LINE SEQUENTIAL
008200            FILE STATUS  IS FS-LISTA.
008300*
008400     SELECT ERROR-LOG     ASSIGN TO ERRLOG
008500            ORGANIZATION IS LINE SEQUENTIAL
008600            FILE STATUS  IS FS-ERRLOG.
008700*
008800*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008900 DATA DIVISION.
009000 FILE SECTION.
009100*
009200 FD  LISTA-ARCHIVOS.
009300 01  REG-LISTA.
009400     05  LISTA-NOMBRE            PIC X(200).
009500     05  FILLER                  PIC X(20).
009600*
009700 FD  ERROR-LOG.
009800 01  REG-ERROR-LOG.
009900     05  FILLER                  PIC X(200).
010000*
010100 WORKING-STORAGE SECTION.
010200*=======================*
010300 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
010400*
010500*----------- ARCHIVOS -------------------------------------------
010600 77  FS-LISTA                PIC XX         VALUE SPACES.
010700     88  FS-LISTA-FIN                       VALUE '10'.
010800 77  FS-ERRLOG                PIC XX        VALUE SPACES.
010900*
011000*----------- CONSTANTES DE LA CORRIDA ----------------------------
011100 77  WS-UMBRAL-MODO-NUM       PIC 9(04) COMP VALUE 2000.
011200 77  WS-ARCHIVOS-MAX-CNT      PIC 9(04) COMP VALUE 9999.
011300*
011400*----------- PARAMETRO DE ENTRADA --------------------------------
011500 77  WS-DIR-PATH              PIC X(200)     VALUE SPACES.
011600 77  WS-DIR-LARGO             PIC 9(03) COMP VALUE ZERO.
011700*
011800*----------- CONTROL DE LA CORRIDA -------------------------------
011900 77  WS-COMANDO               PIC X(300)     VALUE SPACES.
012000 77  WS-MODO-COMPARACION      PIC X(01)      VALUE 'L'.
012100     88  WS-MODO-LEXICO                      VALUE 'L'.
012200     88  WS-MODO-NUMERICO                    VALUE 'N'.
012300*
012400 77  WS-ABORTAR               PIC X(01)      VALUE 'N'.
012500     88  WS-ABORTAR-SI                       VALUE 'S'.
012600     88  WS-ABORTAR-NO                       VALUE 'N'.
012700*
012800 77  WS-ARCHIVOS-CANT         PIC 9(04) COMP VALUE ZERO.
012900 77  WS-ACTIVOS-CANT          PIC 9(04) COMP VALUE ZERO.
013000*
013100*----------- INDICES Y PUNTEROS DE TRABAJO -----------------------
013200 77  IDX-ARCHIVO              PIC 9(04) COMP VALUE ZERO.
013300 77  IDX-CANDIDATO            PIC 9(04) COMP VALUE ZERO.
013400 77  IDX-PRIMERO              PIC 9(04) COMP VALUE ZERO.
013500 77  IDX-SEGUNDO              PIC 9(04) COMP VALUE ZERO.
013600 77  IDX-COMP-A               PIC 9(04) COMP VALUE ZERO.
013700 77  IDX-COMP-B               PIC 9(04) COMP VALUE ZERO.
013800*
013900*----------- ACUMULADORES PARA EL RESUMEN FINAL ------------------
014000 77  WS-LINEAS-EMITIDAS       PIC 9(09) COMP VALUE ZERO.
014100 77  WS-ARCHIVOS-DESCARTADOS  PIC 9(04) COMP VALUE ZERO.
014200 77  WS-LINEAS-EMIT-PRINT     PIC ZZZ.ZZZ.ZZ9.
014300 77  WS-ARCH-DESC-PRINT       PIC ZZZ9.
014400*
014500 77  WS-PRIMERO-SIGUE-ANTES   PIC X(01)      VALUE 'N'.
014600     88  WS-PRIMERO-SIGUE-ANTES-SI           VALUE 'S'.
014700     88  WS-PRIMERO-SIGUE-ANTES-NO           VALUE 'N'.
014800*
014900 77  FILLER        PIC X(26) VALUE '* COPY  CPLGREC  SIGUE   *'.
015000*
015100     COPY CPLGREC.
015200*
015300 77  FILLER        PIC X(26) VALUE '* COPY  CPLGCUR  SIGUE   *'.
015400*
015500     COPY CPLGCUR.
015600*
015700 77  FILLER        PIC X(26) VALUE '* COPY  CPLGOUT  SIGUE   *'.
015800*
015900     COPY CPLGOUT.
016000*
016100*----------- TABLA DE ARCHIVOS ACTIVOS (CURSORES DE LOG) --------
016200 01  WS-TABLA-ARCHIVOS.
016300     05  WS-ARCHIVO-ENT OCCURS 1 TO 9999 TIMES
016400                        DEPENDING ON WS-ARCHIVOS-CANT
016500                        INDEXED BY IDX-TABLA.
016600         10  WS-ARCH-NOMBRE      PIC X(200).
016700         10  WS-ARCH-ACTIVO      PIC X(01)   VALUE 'N'.
016800             88  WS-ARCH-ACTIVO-SI           VALUE 'S'.
016900             88  WS-ARCH-ACTIVO-NO           VALUE 'N'.
017000         10  WS-ARCH-LEIDAS      PIC 9(09) COMP VALUE ZERO.
017100         10  WS-ARCH-PARSEADAS   PIC 9(09) COMP VALUE ZERO.
017200         10  WS-ARCH-LINEA       PIC X(221).
017300         10  WS-ARCH-TS          PIC X(20).
017400         10  WS-ARCH-TS-NUM      PIC 9(14).
017500*
017600 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
017700*
017800*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
017900 PROCEDURE DIVISION.
018000*
018100 MAIN-PROGRAM-I.
018200*
018300     PERFORM 1000-INICIO-I     THRU 1000-INICIO-F.
018400*
018500     IF WS-ABORTAR-NO
018600        PERFORM 2000-PROCESO-I    THRU 2000-PROCESO-F
018700           UNTIL WS-ACTIVOS-CANT NOT GREATER 1
018800        PERFORM 2500-DRENAR-I     THRU 2500-DRENAR-F
018900     END-IF.
019000*
019100     PERFORM 9999-FINAL-I      THRU 9999-FINAL-F.
019200*
019300 MAIN-PROGRAM-F. GOBACK.
019400*
019500*
019600*----  CUERPO INICIO: UBICA Y CEBA LOS ARCHIVOS DE LOG  ---------
019700 1000-INICIO-I.
019800*
019900     ACCEPT WS-DIR-PATH FROM COMMAND-LINE.
020000*
020100     IF WS-DIR-PATH = SPACES
020200        MOVE 'FALTA EL DIRECTORIO DE ENTRADA COMO PARAMETRO'
020300          TO REG-ERROR-LOG
020400        PERFORM 1900-ESCRIBIR-ERROR-I THRU 1900-ESCRIBIR-ERROR-F
020500        SET WS-ABORTAR-SI TO TRUE
020600     ELSE
020700        PERFORM 1010-CALCULAR-LARGO-DIR-I
020800           THRU 1010-CALCULAR-LARGO-DIR-F
020900        PERFORM 1020-VALIDAR-DIRECTORIO-I
021000           THRU 1020-VALIDAR-DIRECTORIO-F
021100     END-IF.
021200*
021300     IF WS-ABORTAR-NO
021400        PERFORM 1030-LISTAR-ARCHIVOS-I
021500           THRU 1030-LISTAR-ARCHIVOS-F
021600     END-IF.
021700*
021800*    22/11/1994  JFL  CAF-0602 - CORRIDAS DE MAS DE 2000 ARCHIVOS CAF-0602
021900*    PASAN A MODO DE COMPARACION NUMERICA DEL TIMESTAMP.
022000     IF WS-ABORTAR-NO
022100        IF WS-ARCHIVOS-CANT GREATER WS-UMBRAL-MODO-NUM
022200           SET WS-MODO-NUMERICO TO TRUE
022300        ELSE
022400           SET WS-MODO-LEXICO TO TRUE
022500        END-IF
022600        PERFORM 1040-CEBAR-ARCHIVOS-I
022700           THRU 1040-CEBAR-ARCHIVOS-F
022800           VARYING IDX-ARCHIVO FROM 1 BY 1
022900           UNTIL IDX-ARCHIVO GREATER WS-ARCHIVOS-CANT
023000     END-IF.
023100*
023200 1000-INICIO-F. EXIT.
023300*
023400*-----------------------------------------------------------------
023500 1010-CALCULAR-LARGO-DIR-I.
023600*
023700*    BUSCA DE DERECHA A IZQUIERDA EL ULTIMO CARACTER NO BLANCO
023800*    DEL DIRECTORIO RECIBIDO (NO HAY FUNCION DE RECORTE EN
023900*    ESTE COMPILADOR, SE HACE POR REFERENCIA A POSICION).
024000*
024100     MOVE 200 TO WS-DIR-LARGO.
024200     PERFORM 1015-RETROCEDER-BLANCO-I
024300        THRU 1015-RETROCEDER-BLANCO-F
024400        UNTIL WS-DIR-LARGO = ZERO
024500        OR WS-DIR-PATH (WS-DIR-LARGO:1) NOT = SPACE.
024600*
024700 1010-CALCULAR-LARGO-DIR-F. EXIT.
024800*
024900*-----------------------------------------------------------------
025000 1015-RETROCEDER-BLANCO-I.
025100*
025200     SUBTRACT 1 FROM WS-DIR-LARGO.
025300*
025400 1015-RETROCEDER-BLANCO-F. EXIT.
025500*
025600*-----------------------------------------------------------------
025700 1020-VALIDAR-DIRECTORIO-I.
025800*
025900     STRING 'test -d "'                    DELIMITED BY SIZE
026000            WS-DIR-PATH (1:WS-DIR-LARGO)    DELIMITED BY SIZE
026100            '"'                             DELIMITED BY SIZE
026200            INTO WS-COMANDO.
026300*
026400     CALL 'SYSTEM' USING WS-COMANDO.
026500*
026600     IF RETURN-CODE NOT = ZERO
026700        STRING 'DIRECTORIO DE ENTRADA NO EXISTE: '
026800                                             DELIMITED BY SIZE
026900               WS-DIR-PATH (1:WS-DIR-LARGO)  DELIMITED BY SIZE
027000               INTO REG-ERROR-LOG
027100        PERFORM 1900-ESCRIBIR-ERROR-I
027200           THRU 1900-ESCRIBIR-ERROR-F
027300        SET WS-ABORTAR-SI TO TRUE
027400     END-IF.
027500*
027600 1020-VALIDAR-DIRECTORIO-F. EXIT.
027700*
027800*-----------------------------------------------------------------
027900 1030-LISTAR-ARCHIVOS-I.
028000*
028100     STRING 'ls -1 "'                       DELIMITED BY SIZE
028200            WS-DIR-PATH (1:WS-DIR-LARGO)     DELIMITED BY SIZE
028300            '"/*.log > WRKLIST 2>/dev/null ; true'
028400                                              DELIMITED BY SIZE
028500            INTO WS-COMANDO.
028600*
028700     CALL 'SYSTEM' USING WS-COMANDO.
028800*
028900     MOVE ZERO TO WS-ARCHIVOS-CANT.
029000     OPEN INPUT LISTA-ARCHIVOS.
029100     IF FS-LISTA NOT = '00'
029200        SET FS-LISTA-FIN TO TRUE
029300     END-IF.
029400*
029500     PERFORM 1035-LEER-LISTA-I
029600        THRU 1035-LEER-LISTA-F
029700        UNTIL FS-LISTA-FIN
029800        OR WS-ARCHIVOS-CANT = WS-ARCHIVOS-MAX-CNT.
029900*
030000     IF FS-LISTA = '00'
030100        CLOSE LISTA-ARCHIVOS
030200     END-IF.
030300*
030400     IF WS-ARCHIVOS-CANT = ZERO
030500        MOVE 'NINGUN ARCHIVO *.LOG EN EL DIRECTORIO DE ENTRADA'
030600          TO REG-ERROR-LOG
030700        PERFORM 1900-ESCRIBIR-ERROR-I
030800           THRU 1900-ESCRIBIR-ERROR-F
030900        SET WS-ABORTAR-SI TO TRUE
031000     END-IF.
031100*
031200 1030-LISTAR-ARCHIVOS-F. EXIT.
031300*
031400*-----------------------------------------------------------------
031500 1035-LEER-LISTA-I.
031600*
031700     ADD 1 TO WS-ARCHIVOS-CANT.
031800     SET IDX-TABLA TO WS-ARCHIVOS-CANT.
031900     READ LISTA-ARCHIVOS
032000         AT END
032100            SUBTRACT 1 FROM WS-ARCHIVOS-CANT
032200            SET FS-LISTA-FIN TO TRUE
032300         NOT AT END
032400            MOVE LISTA-NOMBRE TO WS-ARCH-NOMBRE (IDX-TABLA)
032500            SET WS-ARCH-ACTIVO-NO (IDX-TABLA) TO TRUE
032600            MOVE ZERO TO WS-ARCH-LEIDAS (IDX-TABLA)
032700            MOVE ZERO TO WS-ARCH-PARSEADAS (IDX-TABLA)
032800     END-READ.
032900*
033000 1035-LEER-LISTA-F. EXIT.
033100*
033200*-----------------------------------------------------------------
033300 1040-CEBAR-ARCHIVOS-I.
033400*
033500     SET IDX-TABLA TO IDX-ARCHIVO.
033600     MOVE 'P'                  TO LK-FUNCION.
033700     MOVE WS-MODO-COMPARACION  TO LK-MODO.
033800     MOVE WS-ARCH-NOMBRE (IDX-TABLA) TO LK-NOMBRE-ARCHIVO.
033900     MOVE ZERO                 TO LK-LEIDAS-ANTES.
034000     MOVE ZERO                 TO LK-PARSEADAS-ANTES.
034100*
034200     CALL 'PGMLGENT' USING LK-LGENT-PARMS.
034300*
034400     IF LK-ESTADO-ACTIVO
034500        SET WS-ARCH-ACTIVO-SI (IDX-TABLA) TO TRUE
034600        MOVE LK-LINEA-ACTUAL  TO WS-ARCH-LINEA (IDX-TABLA)
034700        MOVE LK-TS-ACTUAL     TO WS-ARCH-TS    (IDX-TABLA)
034800        MOVE LK-TS-NUM-ACTUAL TO WS-ARCH-TS-NUM (IDX-TABLA)
034900        MOVE LK-LEIDAS-ANTES    TO WS-ARCH-LEIDAS (IDX-TABLA)
035000        MOVE LK-PARSEADAS-ANTES TO WS-ARCH-PARSEADAS (IDX-TABLA)
035100        ADD 1 TO WS-ACTIVOS-CANT
035200     ELSE
035300        SET WS-ARCH-ACTIVO-NO (IDX-TABLA) TO TRUE
035400        ADD 1 TO WS-ARCHIVOS-DESCARTADOS
035500     END-IF.
035600*
035700 1040-CEBAR-ARCHIVOS-F. EXIT.
035800*
035900*-----------------------------------------------------------------
036000 1900-ESCRIBIR-ERROR-I.
036100*
036200     OPEN EXTEND ERROR-LOG.
036300     IF FS-ERRLOG = '35'
036400        OPEN OUTPUT ERROR-LOG
036500     END-IF.
036600     WRITE REG-ERROR-LOG.
036700     CLOSE ERROR-LOG.
036800*
036900 1900-ESCRIBIR-ERROR-F. EXIT.
037000*
037100*
037200*----  CUERPO PRINCIPAL: UN PASO DEL LAZO DE FUSION  -----------
037300 2000-PROCESO-I.
037400*
037500     PERFORM 2010-BUSCAR-PRIMERO-I
037600        THRU 2010-BUSCAR-PRIMERO-F.
037700*
037800     PERFORM 2012-FIJAR-SIGUE-ANTES-I
037900        THRU 2012-FIJAR-SIGUE-ANTES-F.
038000*
038100     PERFORM 2100-EMITIR-PRIMERO-I
038200        THRU 2100-EMITIR-PRIMERO-F
038300        UNTIL WS-ARCH-ACTIVO-NO (IDX-PRIMERO)
038400        OR WS-PRIMERO-SIGUE-ANTES-NO.
038500*
038600 2000-PROCESO-F. EXIT.
038700*
038800*-----------------------------------------------------------------
038900*    DEJA EN WS-PRIMERO-SIGUE-ANTES EL RESULTADO DE LA PRIMERA
039000*    COMPARACION PRIMERO/SEGUNDO LUEGO DEL BARRIDO INICIAL, PARA
039100*    QUE EL LAZO DE EMISION DE 2100 SEPA SI PUEDE ENTRAR SIN
039200*    VOLVER A BUSCAR EL MINIMO (REGLA DE NEGOCIO 5).  SI NO HAY
039300*    SEGUNDO CURSOR ACTIVO (SOLO QUEDA PRIMERO) NO HAY CONTRA
039400*    QUIEN COMPARAR Y SE SIGUE EMITIENDO SIN COMPARAR.
039500 2012-FIJAR-SIGUE-ANTES-I.
039600*
039700     IF IDX-SEGUNDO = ZERO
039800        SET WS-PRIMERO-SIGUE-ANTES-SI TO TRUE
039900     ELSE
040000        MOVE IDX-PRIMERO TO IDX-COMP-A
040100        MOVE IDX-SEGUNDO TO IDX-COMP-B
040200        PERFORM 2030-LLAMAR-COMPARAR-I
040300           THRU 2030-LLAMAR-COMPARAR-F
040400        IF LK-PRIMERO-ES-ANTERIOR
040500           SET WS-PRIMERO-SIGUE-ANTES-SI TO TRUE
040600        ELSE
040700           SET WS-PRIMERO-SIGUE-ANTES-NO TO TRUE
040800        END-IF
040900     END-IF.
041000*
041100 2012-FIJAR-SIGUE-ANTES-F. EXIT.
041200*
041300*-----------------------------------------------------------------
041400*    BARRIDO LINEAL DEL CONJUNTO ACTIVO PARA HALLAR EL CURSOR
041500*    CON LA LINEA MAS TEMPRANA (PRIMERO) Y EL SIGUIENTE MAS
041600*    TEMPRANO (SEGUNDO).  NO SE ORDENA TODA LA TABLA.
041700 2010-BUSCAR-PRIMERO-I.
041800*
041900     MOVE ZERO TO IDX-PRIMERO.
042000     MOVE ZERO TO IDX-SEGUNDO.
042100*
042200     PERFORM 2015-EXAMINAR-CANDIDATO-I
042300        THRU 2015-EXAMINAR-CANDIDATO-F
042400        VARYING IDX-CANDIDATO FROM 1 BY 1
042500        UNTIL IDX-CANDIDATO GREATER WS-ARCHIVOS-CANT.
042600*
042700 2010-BUSCAR-PRIMERO-F. EXIT.
042800*
042900*-----------------------------------------------------------------
043000 2015-EXAMINAR-CANDIDATO-I.
043100*
043200     SET IDX-TABLA TO IDX-CANDIDATO.
043300*
043400     IF WS-ARCH-ACTIVO-SI (IDX-CANDIDATO)
043500        IF IDX-PRIMERO = ZERO
043600           MOVE IDX-CANDIDATO TO IDX-PRIMERO
043700        ELSE
043800           PERFORM 2020-COMPARAR-CONTRA-PRIMERO-I
043900              THRU 2020-COMPARAR-CONTRA-PRIMERO-F
044000        END-IF
044100     END-IF.
044200*
044300 2015-EXAMINAR-CANDIDATO-F. EXIT.
044400*
044500*-----------------------------------------------------------------
044600 2020-COMPARAR-CONTRA-PRIMERO-I.
044700*
044800     MOVE IDX-CANDIDATO TO IDX-COMP-A.
044900     MOVE IDX-PRIMERO   TO IDX-COMP-B.
045000     PERFORM 2030-LLAMAR-COMPARAR-I
045100        THRU 2030-LLAMAR-COMPARAR-F.
045200*
045300     IF LK-PRIMERO-ES-ANTERIOR
045400        MOVE IDX-PRIMERO    TO IDX-SEGUNDO
045500        MOVE IDX-CANDIDATO  TO IDX-PRIMERO
045600     ELSE
045700        IF IDX-SEGUNDO = ZERO
045800           MOVE IDX-CANDIDATO TO IDX-SEGUNDO
045900        ELSE
046000           MOVE IDX-CANDIDATO TO IDX-COMP-A
046100           MOVE IDX-SEGUNDO   TO IDX-COMP-B
046200           PERFORM 2030-LLAMAR-COMPARAR-I
046300              THRU 2030-LLAMAR-COMPARAR-F
046400           IF LK-PRIMERO-ES-ANTERIOR
046500              MOVE IDX-CANDIDATO TO IDX-SEGUNDO
046600           END-IF
046700        END-IF
046800     END-IF.
046900*
047000 2020-COMPARAR-CONTRA-PRIMERO-F. EXIT.
047100*
047200*-----------------------------------------------------------------
047300*    ARMA EL AREA DE COMUNICACION Y LLAMA A PGMLGENT PARA
047400*    COMPARAR EL CURSOR IDX-COMP-A (ESTE) CONTRA EL CURSOR
047500*    IDX-COMP-B (EL OTRO).  ambos INDICES SE DEJAN PUESTOS POR
047600*    EL PARRAFO QUE LLAMA, YA QUE PERFORM NO ADMITE PARAMETROS.
047700 2030-LLAMAR-COMPARAR-I.
047800*
047900     MOVE 'C'                       TO LK-FUNCION.
048000     MOVE WS-MODO-COMPARACION       TO LK-MODO.
048100     SET IDX-TABLA TO IDX-COMP-A.
048200     MOVE WS-ARCH-TS     (IDX-TABLA) TO LK-TS-ACTUAL.
048300     MOVE WS-ARCH-TS-NUM (IDX-TABLA) TO LK-TS-NUM-ACTUAL.
048400     SET LK-ESTADO-ACTIVO TO TRUE.
048500     SET IDX-TABLA TO IDX-COMP-B.
048600     MOVE WS-ARCH-TS     (IDX-TABLA) TO LK-OTRO-TS.
048700     MOVE WS-ARCH-TS-NUM (IDX-TABLA) TO LK-OTRO-TS-NUM.
048800     MOVE 'A'                        TO LK-OTRO-ESTADO.
048900*
049000     CALL 'PGMLGENT' USING LK-LGENT-PARMS.
049100*
049200 2030-LLAMAR-COMPARAR-F. EXIT.
049300*
049400*-----------------------------------------------------------------
049500*    EMITE LA LINEA ACTUAL DE PRIMERO Y LO AVANZA.  SE REPITE
049600*    SIN VOLVER A BUSCAR EL MINIMO MIENTRAS PRIMERO SIGA SIENDO
049700*    MAS TEMPRANO QUE SEGUNDO (REGLA DE NEGOCIO 5).
049800 2100-EMITIR-PRIMERO-I.
049900*
050000     SET IDX-TABLA TO IDX-PRIMERO.
050100     MOVE 'W'                    TO LK-SAL-FUNCION.
050200     MOVE WS-ARCH-LINEA (IDX-TABLA) TO LK-SAL-LINEA.
050300     CALL 'PGMLGOUT' USING LK-SALIDA-PARMS.
050400     ADD 1 TO WS-LINEAS-EMITIDAS.
050500*
050600     IF WS-TRAZA-ACTIVA
050700        MOVE WS-ARCH-LINEA (IDX-TABLA) TO OUT-LINE
050800        DISPLAY '* TRAZA EMITIDA TS= ' OUT-TS
050900     END-IF.
051000*
051100     MOVE 'A'                       TO LK-FUNCION.
051200     MOVE WS-MODO-COMPARACION       TO LK-MODO.
051300     MOVE WS-ARCH-NOMBRE (IDX-TABLA) TO LK-NOMBRE-ARCHIVO.
051400     MOVE WS-ARCH-LEIDAS (IDX-TABLA) TO LK-LEIDAS-ANTES.
051500     MOVE WS-ARCH-PARSEADAS (IDX-TABLA) TO LK-PARSEADAS-ANTES.
051600     MOVE WS-ARCH-TS-NUM (IDX-TABLA) TO LK-TS-NUM-ACTUAL.
051700*
051800     CALL 'PGMLGENT' USING LK-LGENT-PARMS.
051900*
052000     MOVE LK-LEIDAS-ANTES    TO WS-ARCH-LEIDAS (IDX-TABLA).
052100     MOVE LK-PARSEADAS-ANTES TO WS-ARCH-PARSEADAS (IDX-TABLA).
052200*
052300     SET WS-PRIMERO-SIGUE-ANTES-NO TO TRUE.
052400*
052500     IF LK-ESTADO-ACTIVO
052600        MOVE LK-LINEA-ACTUAL  TO WS-ARCH-LINEA (IDX-TABLA)
052700        MOVE LK-TS-ACTUAL     TO WS-ARCH-TS    (IDX-TABLA)
052800        MOVE LK-TS-NUM-ACTUAL TO WS-ARCH-TS-NUM (IDX-TABLA)
052900        IF IDX-SEGUNDO NOT = ZERO
053000           MOVE IDX-PRIMERO TO IDX-COMP-A
053100           MOVE IDX-SEGUNDO TO IDX-COMP-B
053200           PERFORM 2030-LLAMAR-COMPARAR-I
053300              THRU 2030-LLAMAR-COMPARAR-F
053400           IF LK-PRIMERO-ES-ANTERIOR
053500              SET WS-PRIMERO-SIGUE-ANTES-SI TO TRUE
053600           END-IF
053700        END-IF
053800     ELSE
053900        SET WS-ARCH-ACTIVO-NO (IDX-TABLA) TO TRUE
054000        SUBTRACT 1 FROM WS-ACTIVOS-CANT
054100     END-IF.
054200*
054300 2100-EMITIR-PRIMERO-F. EXIT.
054400*
054500*
054600*----  CUERPO DE DRENAJE: QUEDA UN SOLO ARCHIVO ACTIVO  ---------
054700 2500-DRENAR-I.
054800*
054900     IF WS-ACTIVOS-CANT = 1
055000        PERFORM 2510-UBICAR-UNICO-I
055100           THRU 2510-UBICAR-UNICO-F
055200        PERFORM 2520-EMITIR-RESTO-I
055300           THRU 2520-EMITIR-RESTO-F
055400           UNTIL WS-ARCH-ACTIVO-NO (IDX-PRIMERO)
055500     END-IF.
055600*
055700 2500-DRENAR-F. EXIT.
055800*
055900*-----------------------------------------------------------------
056000 2510-UBICAR-UNICO-I.
056100*
056200     MOVE ZERO TO IDX-PRIMERO.
056300     PERFORM 2515-PROBAR-ACTIVO-I
056400        THRU 2515-PROBAR-ACTIVO-F
056500        VARYING IDX-CANDIDATO FROM 1 BY 1
056600        UNTIL IDX-CANDIDATO GREATER WS-ARCHIVOS-CANT
056700        OR IDX-PRIMERO NOT = ZERO.
056800*
056900 2510-UBICAR-UNICO-F. EXIT.
057000*
057100*-----------------------------------------------------------------
057200 2515-PROBAR-ACTIVO-I.
057300*
057400     IF WS-ARCH-ACTIVO-SI (IDX-CANDIDATO)
057500        MOVE IDX-CANDIDATO TO IDX-PRIMERO
057600     END-IF.
057700*
057800 2515-PROBAR-ACTIVO-F. EXIT.
057900*
058000*-----------------------------------------------------------------
058100 2520-EMITIR-RESTO-I.
058200*
058300     SET IDX-TABLA TO IDX-PRIMERO.
058400     MOVE 'W'                    TO LK-SAL-FUNCION.
058500     MOVE WS-ARCH-LINEA (IDX-TABLA) TO LK-SAL-LINEA.
058600     CALL 'PGMLGOUT' USING LK-SALIDA-PARMS.
058700     ADD 1 TO WS-LINEAS-EMITIDAS.
058800*
058900     MOVE 'A'                       TO LK-FUNCION.
059000     MOVE WS-MODO-COMPARACION       TO LK-MODO.
059100     MOVE WS-ARCH-NOMBRE (IDX-TABLA) TO LK-NOMBRE-ARCHIVO.
059200     MOVE WS-ARCH-LEIDAS (IDX-TABLA) TO LK-LEIDAS-ANTES.
059300     MOVE WS-ARCH-PARSEADAS (IDX-TABLA) TO LK-PARSEADAS-ANTES.
059400*
059500     CALL 'PGMLGENT' USING LK-LGENT-PARMS.
059600*
059700     MOVE LK-LEIDAS-ANTES    TO WS-ARCH-LEIDAS (IDX-TABLA).
059800     MOVE LK-PARSEADAS-ANTES TO WS-ARCH-PARSEADAS (IDX-TABLA).
059900*
060000     IF LK-ESTADO-ACTIVO
060100        MOVE LK-LINEA-ACTUAL  TO WS-ARCH-LINEA (IDX-TABLA)
060200        MOVE LK-TS-ACTUAL     TO WS-ARCH-TS    (IDX-TABLA)
060300        MOVE LK-TS-NUM-ACTUAL TO WS-ARCH-TS-NUM (IDX-TABLA)
060400     ELSE
060500        SET WS-ARCH-ACTIVO-NO (IDX-TABLA) TO TRUE
060600        SUBTRACT 1 FROM WS-ACTIVOS-CANT
060700     END-IF.
060800*
060900 2520-EMITIR-RESTO-F. EXIT.
061000*
061100*
061200*----  CUERPO FINAL: CIERRA SALIDA Y MUESTRA EL RESUMEN  --------
061300 9999-FINAL-I.
061400*
061500     IF WS-ABORTAR-NO
061600        MOVE 'S' TO LK-SAL-FUNCION
061700        CALL 'PGMLGOUT' USING LK-SALIDA-PARMS
061800        MOVE WS-LINEAS-EMITIDAS      TO WS-LINEAS-EMIT-PRINT
061900        MOVE WS-ARCHIVOS-DESCARTADOS TO WS-ARCH-DESC-PRINT
062000        DISPLAY '* PGMLGMRG - LINEAS EMITIDAS    = '
062100                WS-LINEAS-EMIT-PRINT
062200        DISPLAY '* PGMLGMRG - ARCHIVOS DESCARTADOS= '
062300                WS-ARCH-DESC-PRINT
062400     ELSE
062500        DISPLAY '* PGMLGMRG - JOB ABORTADO, VER ERRLOG'
062600        MOVE 9999 TO RETURN-CODE
062700     END-IF.
062800*
062900*    02/09/2010  RQ  CAF-0833 - BORRA EL LISTADO DE TRABAJO AL    CAF-0833
063000*    TERMINAR LA CORRIDA PARA QUE NO QUEDE BASURA DE UNA CORRIDA
063100*    A LA SIGUIENTE EN EL MISMO DIRECTORIO DE TRABAJO.
063200     STRING 'rm -f WRKLIST'  DELIMITED BY SIZE INTO WS-COMANDO.
063300     CALL 'SYSTEM' USING WS-COMANDO.
063400*
063500 9999-FINAL-F. EXIT.
