000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.      PGMLGENT.
000400 AUTHOR.          R. QUISPE.
000500 INSTALLATION.    KC02916 - DEPARTAMENTO DE OPERACIONES.
000600 DATE-WRITTEN.    06/08/1991.
000700 DATE-COMPILED.
000800 SECURITY.        USO INTERNO - BATCH DE OPERACIONES.
000900*
001000******************************************************************
001100*                                                                *
001200*    P G M L G E N T  -  CURSOR DE UN ARCHIVO DE LOG             *
001300*    ===========================================================*
001400*                                                                *
001500*    SUBPROGRAMA LLAMADO POR PGMLGMRG.  REPRESENTA LA LINEA      *
001600*    ACTUAL NO CONSUMIDA DE UN ARCHIVO DE LOG.                   *
001700*                                                                *
001800*    NO MANTIENE EL ARCHIVO ABIERTO ENTRE LLAMADAS (EL JOB       *
001900*    PUEDE TENER MILES DE ARCHIVOS ACTIVOS A LA VEZ Y ESTE       *
002000*    COBOL SOLO DISPONE DE UN LOGICO DE ENTRADA).  CADA LLAMADA  *
002100*    REABRE EL ARCHIVO, SALTA LAS LINEAS YA PROCESADAS (SEGUN    *
002200*    LK-LEIDAS-ANTES) Y LEE LA SIGUIENTE LINEA VALIDA.           *
002300*                                                                *
002400*    FUNCIONES:                                                 *
002500*      'P'  ABRIR-Y-CEBAR  - PRIMERA LINEA DEL ARCHIVO.          *
002600*      'A'  AVANZAR        - SIGUIENTE LINEA DEL ARCHIVO.        *
002700*      'C'  COMPARAR       - CUAL DE DOS CURSORES ES ANTERIOR.   *
002800*                                                                *
002900*    UNA LINEA SIN COMA SE CONSIDERA MAL FORMADA: SE REGISTRA    *
003000*    EN EL ERRLOG Y SE DESCARTA, LEYENDO LA SIGUIENTE EN SU      *
003100*    LUGAR.  UN ARCHIVO QUE NO ABRE, O QUE VIENE VACIO EN SU     *
003200*    PRIMERA LECTURA, TAMBIEN SE REGISTRA EN EL ERRLOG.  EL      *
003300*    FIN DE ARCHIVO NORMAL (DESPUES DE HABER LEIDO ALGO) NO ES   *
003400*    UN ERROR Y NO SE REGISTRA.                                  *
003500*                                                                *
003600*----------------------------------------------------------------
003700*    HISTORIA DE CAMBIOS
003800*    FECHA        AUTOR   REQ/TICKET     DESCRIPCION
003900*    ----------   ------  -------------  ------------------------
004000*    06/08/1991   RQ      CAF-0441       VERSION INICIAL.         CAF-0441
004100*    17/01/1992   RQ      CAF-0460       EMPATE DE TIMESTAMP YA   CAF-0460
004200*                                        NO SE CONSIDERA
004300*                                        ANTERIOR (COMPARAR).
004400*    22/11/1994   JFL     CAF-0602       DESCOMPOSICION NUMERICA  CAF-0602
004500*                                        DEL TIMESTAMP PARA
004600*                                        CORRIDAS GRANDES; SI
004700*                                        FALLA SE CONSERVA EL
004800*                                        VALOR NUMERICO ANTERIOR.
004900*    09/02/1999   LCR     Y2K-0117       REVISION Y2K: CAMPO      Y2K-0117
005000*                                        TS-YEAR YA ES DE 4
005100*                                        POSICIONES, SIN
005200*                                        CAMBIOS DE CODIGO.
005300*    14/06/2003   MLM     CAF-0771       LOGICO DE ERRORES        CAF-0771
005400*                                        AHORA POR VARIABLE DE
005500*                                        AMBIENTE (ERRLOG).
005600*----------------------------------------------------------------
005700*
005800*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100*
006200 SPECIAL-NAMES.
006300     UPSI-0 ON STATUS IS WS-TRAZA-ACTIVA
006400            OFF STATUS IS WS-TRAZA-INACTIVA.
006500*
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800*
006900     SELECT LOG-FILE      ASSIGN TO WS-DYN-LOGFILE
007000            ORGANIZATION IS LINE SEQUENTIAL
007100            FILE STATUS  IS FS-LOGFILE.
007200*
007300*    14/06/2003  MLM  CAF-0771 - LOGICO ERRLOG AHORA SE RESUELVE  CAF-0771
007400*    POR VARIABLE DE AMBIENTE.
007500     SELECT ERROR-LOG     ASSIGN TO ERRLOG
007600            ORGANIZATION IS LINE SEQUENTIAL
007700            FILE STATUS  IS FS-ERRLOG.
007800*
007900*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008000 DATA DIVISION.
008100 FILE SECTION.
008200*
008300 FD  LOG-FILE.
008400 01  FD-LOG-LINEA                PIC X(221).
008500*
008600 FD  ERROR-LOG.
008700 01  REG-ERROR-LOG.
008800     05  FILLER                  PIC X(200).
008900*
009000 WORKING-STORAGE SECTION.
009100*=======================*
009200 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
009300*
009400 77  WS-DYN-LOGFILE           PIC X(200)     VALUE SPACES.
009500 77  FS-LOGFILE               PIC XX         VALUE SPACES.
009600     88  FS-LOGFILE-OK                       VALUE '00'.
009700     88  FS-LOGFILE-FIN                      VALUE '10'.
009800 77  FS-ERRLOG                PIC XX         VALUE SPACES.
009900*
010000 77  WS-LEIDAS-A-SALTAR       PIC 9(09) COMP VALUE ZERO.
010100 77  WS-LEIDAS-TOTAL          PIC 9(09) COMP VALUE ZERO.
010200 77  WS-PARSEADAS-TOTAL       PIC 9(09) COMP VALUE ZERO.
010300 77  WS-EOF-EN-SALTO          PIC X(01)      VALUE 'N'.
010400     88  WS-EOF-EN-SALTO-SI                  VALUE 'S'.
010500 77  WS-LINEA-VALIDA          PIC X(01)      VALUE 'N'.
010600     88  WS-LINEA-VALIDA-SI                  VALUE 'S'.
010700 77  WS-EOF-ARCHIVO           PIC X(01)      VALUE 'N'.
010800     88  WS-EOF-ARCHIVO-SI                   VALUE 'S'.
010900 77  WS-NUMERO-PARSEADA-MSG   PIC 9(09)      VALUE ZERO.
011000 77  WS-NUM-PARSEADA-PRINT    PIC Z(08)9.
011100*
011200 77  FILLER        PIC X(26) VALUE '* COPY  CPLGREC  SIGUE   *'.
011300*
011400     COPY CPLGREC.
011500*
011600 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
011700*
011800*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
011900 LINKAGE SECTION.
012000*
012100     COPY CPLGCUR.
012200*
012300*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
012400 PROCEDURE DIVISION USING LK-LGENT-PARMS.
012500*
012600 MAIN-PROGRAM-I.
012700*
012800     EVALUATE TRUE
012900        WHEN LK-FUNCION-CEBAR
013000           PERFORM 1000-CEBAR-I   THRU 1000-CEBAR-F
013100        WHEN LK-FUNCION-AVANZAR
013200           PERFORM 1000-CEBAR-I   THRU 1000-CEBAR-F
013300        WHEN LK-FUNCION-COMPARAR
013400           PERFORM 3000-COMPARAR-I THRU 3000-COMPARAR-F
013500     END-EVALUATE.
013600*
013700 MAIN-PROGRAM-F. GOBACK.
013800*
013900*
014000*----  CEBAR / AVANZAR: REABRE, SALTA LO YA LEIDO, LEE UNA MAS --
014100*    SE USA EL MISMO CUERPO PARA LAS DOS FUNCIONES: CEBAR LLEGA
014200*    CON LK-LEIDAS-ANTES = CERO (NADA SALTADO TODAVIA).
014300 1000-CEBAR-I.
014400*
014500     MOVE LK-NOMBRE-ARCHIVO  TO WS-DYN-LOGFILE.
014600     MOVE LK-LEIDAS-ANTES    TO WS-LEIDAS-A-SALTAR.
014700     MOVE LK-LEIDAS-ANTES    TO WS-LEIDAS-TOTAL.
014800     MOVE LK-PARSEADAS-ANTES TO WS-PARSEADAS-TOTAL.
014900     MOVE 'N'                TO WS-EOF-EN-SALTO.
015000     MOVE 'N'                TO WS-EOF-ARCHIVO.
015100     MOVE 'N'                TO WS-LINEA-VALIDA.
015200*
015300     OPEN INPUT LOG-FILE.
015400*
015500     IF FS-LOGFILE NOT = '00'
015600        SET LK-ESTADO-ERROR-FATAL TO TRUE
015700        STRING 'NO SE PUDO ABRIR EL ARCHIVO: '
015800                                           DELIMITED BY SIZE
015900               LK-NOMBRE-ARCHIVO           DELIMITED BY SIZE
016000               INTO REG-ERROR-LOG
016100        PERFORM 9000-ESCRIBIR-ERROR-I
016200           THRU 9000-ESCRIBIR-ERROR-F
016300     ELSE
016400        PERFORM 1100-SALTAR-LEIDAS-I
016500           THRU 1100-SALTAR-LEIDAS-F
016600           VARYING WS-LEIDAS-A-SALTAR FROM WS-LEIDAS-A-SALTAR
016700              BY -1
016800           UNTIL WS-LEIDAS-A-SALTAR = ZERO
016900           OR WS-EOF-EN-SALTO-SI
017000        IF WS-EOF-EN-SALTO-SI
017100           SET LK-ESTADO-AGOTADO TO TRUE
017200        ELSE
017300           PERFORM 1200-OBTENER-VALIDA-I
017400              THRU 1200-OBTENER-VALIDA-F
017500              UNTIL WS-LINEA-VALIDA-SI
017600              OR WS-EOF-ARCHIVO-SI
017700           IF WS-LINEA-VALIDA-SI
017800              SET LK-ESTADO-ACTIVO TO TRUE
017900              MOVE LOG-INPUT-RECORD  TO LK-LINEA-ACTUAL
018000              MOVE LOG-TIMESTAMP     TO LK-TS-ACTUAL
018100              IF LK-MODO-NUMERICO
018200                 PERFORM 1300-DESCOMPONER-TS-I
018300                    THRU 1300-DESCOMPONER-TS-F
018400              END-IF
018500           ELSE
018600              IF LK-LEIDAS-ANTES = ZERO AND
018700                 LK-PARSEADAS-ANTES = ZERO
018800                 STRING 'ARCHIVO VACIO: '
018900                                        DELIMITED BY SIZE
019000                        LK-NOMBRE-ARCHIVO DELIMITED BY SIZE
019100                        INTO REG-ERROR-LOG
019200                 PERFORM 9000-ESCRIBIR-ERROR-I
019300                    THRU 9000-ESCRIBIR-ERROR-F
019400              END-IF
019500              SET LK-ESTADO-AGOTADO TO TRUE
019600           END-IF
019700           MOVE WS-LEIDAS-TOTAL    TO LK-LEIDAS-ANTES
019800           MOVE WS-PARSEADAS-TOTAL TO LK-PARSEADAS-ANTES
019900        END-IF
020000        CLOSE LOG-FILE
020100     END-IF.
020200*
020300 1000-CEBAR-F. EXIT.
020400*
020500*-----------------------------------------------------------------
020600*    DESCARTA UNA LINEA YA PROCESADA EN UNA CORRIDA ANTERIOR
020700*    DE ESTE MISMO CURSOR (SIN VOLVER A VALIDARLA: YA SE
020800*    VALIDO LA PRIMERA VEZ QUE SE LEYO).
020900 1100-SALTAR-LEIDAS-I.
021000*
021100     READ LOG-FILE
021200         AT END
021300            SET WS-EOF-EN-SALTO-SI TO TRUE
021400     END-READ.
021500*
021600 1100-SALTAR-LEIDAS-F. EXIT.
021700*
021800*-----------------------------------------------------------------
021900*    LEE LA SIGUIENTE LINEA FISICA DEL ARCHIVO; SI NO TIENE
022000*    COMA EN LA POSICION DEL SEPARADOR SE REGISTRA COMO ERROR
022100*    Y SE VUELVE A INTENTAR CON LA LINEA QUE SIGUE.
022200 1200-OBTENER-VALIDA-I.
022300*
022400     READ LOG-FILE INTO LOG-INPUT-RECORD
022500         AT END
022600            SET WS-EOF-ARCHIVO-SI TO TRUE
022700         NOT AT END
022800            ADD 1 TO WS-LEIDAS-TOTAL
022900            IF LOG-COMMA = ','
023000               SET WS-LINEA-VALIDA-SI TO TRUE
023100               ADD 1 TO WS-PARSEADAS-TOTAL
023200            ELSE
023300               MOVE WS-PARSEADAS-TOTAL TO WS-NUMERO-PARSEADA-MSG
023400               PERFORM 1210-REGISTRAR-MALFORMADA-I
023500                  THRU 1210-REGISTRAR-MALFORMADA-F
023600            END-IF
023700     END-READ.
023800*
023900 1200-OBTENER-VALIDA-F. EXIT.
024000*
024100*-----------------------------------------------------------------
024200 1210-REGISTRAR-MALFORMADA-I.
024300*
024400     MOVE WS-NUMERO-PARSEADA-MSG TO WS-NUM-PARSEADA-PRINT.
024500     STRING 'LINEA SIN COMA EN ARCHIVO: '
024600                                        DELIMITED BY SIZE
024700            LK-NOMBRE-ARCHIVO           DELIMITED BY SIZE
024800            ' (LINEAS VALIDAS HASTA AHORA: '
024900                                        DELIMITED BY SIZE
025000            WS-NUM-PARSEADA-PRINT       DELIMITED BY SIZE
025100            ')'                         DELIMITED BY SIZE
025200            INTO REG-ERROR-LOG.
025300     PERFORM 9000-ESCRIBIR-ERROR-I
025400        THRU 9000-ESCRIBIR-ERROR-F.
025500*
025600 1210-REGISTRAR-MALFORMADA-F. EXIT.
025700*
025800*-----------------------------------------------------------------
025900*    DESCOMPONE EL TIMESTAMP ISO-8601 EN SUS CAMPOS NUMERICOS
026000*    (MODO DE COMPARACION NUMERICA).  SI ALGUN CAMPO NO ES
026100*    NUMERICO SE REGISTRA EL ERROR Y SE CONSERVA EL VALOR
026200*    NUMERICO ANTERIOR DEL CURSOR (NO SE TOCA LK-TS-NUM-ACTUAL).
026300 1300-DESCOMPONER-TS-I.
026400*
026500     IF TS-YEAR-X   IS NUMERIC AND
026600        TS-MONTH-X  IS NUMERIC AND
026700        TS-DAY-X    IS NUMERIC AND
026800        TS-HOUR-X   IS NUMERIC AND
026900        TS-MINUTE-X IS NUMERIC AND
027000        TS-SECOND-X IS NUMERIC
027100        MOVE TS-YEAR-X   TO TS-YEAR
027200        MOVE TS-MONTH-X  TO TS-MONTH
027300        MOVE TS-DAY-X    TO TS-DAY
027400        MOVE TS-HOUR-X   TO TS-HOUR
027500        MOVE TS-MINUTE-X TO TS-MINUTE
027600        MOVE TS-SECOND-X TO TS-SECOND
027700        MOVE TS-NUMERIC  TO LK-TS-NUM-ACTUAL
027800     ELSE
027900        STRING 'TIMESTAMP NO NUMERICO EN ARCHIVO: '
028000                                           DELIMITED BY SIZE
028100               LK-NOMBRE-ARCHIVO           DELIMITED BY SIZE
028200               INTO REG-ERROR-LOG
028300        PERFORM 9000-ESCRIBIR-ERROR-I
028400           THRU 9000-ESCRIBIR-ERROR-F
028500     END-IF.
028600*
028700 1300-DESCOMPONER-TS-F. EXIT.
028800*
028900*
029000*----  COMPARAR: CUAL DE LOS DOS CURSORES ES ANTERIOR  ----------
029100*    LK-ESTADO / LK-TS-ACTUAL / LK-TS-NUM-ACTUAL DESCRIBEN ESTE
029200*    CURSOR; LK-OTRO-ESTADO / LK-OTRO-TS / LK-OTRO-TS-NUM EL
029300*    CURSOR CONTRARIO.  RESULTADO EN LK-RESULTADO-COMP.
029400 3000-COMPARAR-I.
029500*
029600*    17/01/1992  RQ  CAF-0460 - UN EMPATE DE TIMESTAMP YA NO SE   CAF-0460
029700*    CONSIDERA "ANTERIOR"; SOLO LO ESTRICTAMENTE MENOR GANA.
029800     IF LK-ESTADO-AGOTADO
029900*       AGOTADO CONTRA AGOTADO, O AGOTADO CONTRA UNO CON LINEA:
030000*       EN AMBOS CASOS ESTE CURSOR NO ES ANTERIOR AL OTRO.
030100        SET LK-PRIMERO-NO-ANTERIOR TO TRUE
030200     ELSE
030300        IF LK-OTRO-ESTADO = 'E'
030400           SET LK-PRIMERO-ES-ANTERIOR TO TRUE
030500        ELSE
030600           IF LK-MODO-NUMERICO
030700              IF LK-TS-NUM-ACTUAL LESS LK-OTRO-TS-NUM
030800                 SET LK-PRIMERO-ES-ANTERIOR TO TRUE
030900              ELSE
031000                 SET LK-PRIMERO-NO-ANTERIOR TO TRUE
031100              END-IF
031200           ELSE
031300              IF LK-TS-ACTUAL LESS LK-OTRO-TS
031400                 SET LK-PRIMERO-ES-ANTERIOR TO TRUE
031500              ELSE
031600                 SET LK-PRIMERO-NO-ANTERIOR TO TRUE
031700              END-IF
031800           END-IF
031900        END-IF
032000     END-IF.
032100*
032200 3000-COMPARAR-F. EXIT.
032300*
032400*
032500*----  ESCRIBE UNA LINEA EN EL LOGICO DE ERRORES (ERRLOG)  ------
032600*    SE ABRE EN MODO EXTEND PARA AGREGAR AL FINAL; SI EL
032700*    ARCHIVO TODAVIA NO EXISTE (STATUS 35) SE CREA CON OPEN
032800*    OUTPUT.  SE CIERRA DE NUEVO AL TERMINAR CADA ESCRITURA
032900*    PORQUE ESTE SUBPROGRAMA NO MANTIENE ARCHIVOS ABIERTOS
033000*    ENTRE LLAMADAS.
033100 9000-ESCRIBIR-ERROR-I.
033200*
033300     OPEN EXTEND ERROR-LOG.
033400     IF FS-ERRLOG = '35'
033500        OPEN OUTPUT ERROR-LOG
033600     END-IF.
033700     WRITE REG-ERROR-LOG.
033800     CLOSE ERROR-LOG.
033900*
034000 9000-ESCRIBIR-ERROR-F. EXIT.
