000100******************************************************************
000200*    COPY CPLGREC.                                              *
000300*    LAYOUT REGISTRO DE LOG  (LOG-INPUT-RECORD / OUTPUT/ ERROR)  *
000400*    KC02916.BATCH.LOGMERGE.COPYLIB(CPLGREC)                     *
000500*    LARGO UTIL REGISTRO ENTRADA  = 221 BYTES                    *
000600*    LARGO UTIL REGISTRO SALIDA   = 221 BYTES                    *
000700*    LARGO UTIL REGISTRO DE ERROR = 200 BYTES                    *
000800*    (LAS AREAS DE TRABAJO LLEVAN FILLER DE RESERVA AL FINAL;    *
000900*    LOS ARCHIVOS FISICOS SOLO GRABAN EL LARGO UTIL.)            *
001000******************************************************************
001100*
001200*---- REGISTRO DE UNA LINEA DE LOG DE ENTRADA -------------------
001300 01  LOG-INPUT-RECORD.
001400     05  LOG-TIMESTAMP           PIC X(20).
001500     05  LOG-COMMA               PIC X(01).
001600     05  LOG-EVENT-TEXT          PIC X(200).
001700     05  FILLER                  PIC X(04).
001800*
001900*---- VISTA REDEFINIDA PARA DESCOMPONER EL TIMESTAMP ISO-8601 --
002000*    SOLO SE USA CUANDO EL MODO DE COMPARACION ES NUMERICO
002100*    (VER WS-MODO-COMPARACION EN EL PROGRAMA PRINCIPAL).
002200 01  LOG-TIMESTAMP-DESGLOSE REDEFINES LOG-INPUT-RECORD.
002300     05  TS-YEAR-X               PIC X(04).
002400     05  FILLER                  PIC X(01).
002500     05  TS-MONTH-X              PIC X(02).
002600     05  FILLER                  PIC X(01).
002700     05  TS-DAY-X                PIC X(02).
002800     05  FILLER                  PIC X(01).
002900     05  TS-HOUR-X               PIC X(02).
003000     05  FILLER                  PIC X(01).
003100     05  TS-MINUTE-X             PIC X(02).
003200     05  FILLER                  PIC X(01).
003300     05  TS-SECOND-X             PIC X(02).
003400     05  FILLER                  PIC X(01).
003500     05  FILLER                  PIC X(205).
003600*
003700*---- CAMPOS NUMERICOS DEL TIMESTAMP DESCOMPUESTO ---------------
003800*    TS-NUMERIC ES LA CLAVE ENTERA ORDENABLE AAAAMMDDHHMMSS
003900*    USADA POR EL PROGRAMA PRINCIPAL EN MODO DE COMPARACION
004000*    NUMERICA (MAS DE 2000 ARCHIVOS DE LOG EN LA CORRIDA).
004100 01  TS-NUMERIC-CAMPOS.
004200     05  TS-YEAR                 PIC 9(04)      VALUE ZEROES.
004300     05  TS-MONTH                PIC 9(02)      VALUE ZEROES.
004400     05  TS-DAY                  PIC 9(02)      VALUE ZEROES.
004500     05  TS-HOUR                 PIC 9(02)      VALUE ZEROES.
004600     05  TS-MINUTE               PIC 9(02)      VALUE ZEROES.
004700     05  TS-SECOND               PIC 9(02)      VALUE ZEROES.
004800     05  FILLER                  PIC X(04)      VALUE SPACES.
004900*
005000 01  TS-NUMERIC-VALOR REDEFINES TS-NUMERIC-CAMPOS.
005100     05  TS-NUMERIC              PIC 9(14).
005200     05  FILLER                  PIC X(04).
005300*
005400*---- REGISTRO DE UNA LINEA DEL LOG FUSIONADO DE SALIDA ---------
005500*    COPIA TEXTUAL DE LA LINEA DE ENTRADA GANADORA, EN EL
005600*    ORDEN CRONOLOGICO GLOBAL DE LA CORRIDA.
005700 01  LOG-OUTPUT-RECORD.
005800     05  OUT-LINE                PIC X(221).
005900     05  FILLER                  PIC X(04).
006000*
006100*---- VISTA REDEFINIDA DEL REGISTRO DE SALIDA PARA DIAGNOSTICO --
006200*    USADA SOLO CUANDO EL SWITCH UPSI-0 DE TRAZA ESTA ENCENDIDO
006300*    PARA MOSTRAR POR DISPLAY EL TIMESTAMP DE LA LINEA EMITIDA.
006400 01  OUT-LINE-DESGLOSE REDEFINES LOG-OUTPUT-RECORD.
006500     05  OUT-TS                  PIC X(20).
006600     05  OUT-COMMA               PIC X(01).
006700     05  OUT-TEXT                PIC X(200).
006800     05  FILLER                  PIC X(04).
006900*
007000*---- REGISTRO DE UNA LINEA DEL ARCHIVO DE ERRORES --------------
007100 01  ERROR-LOG-RECORD.
007200     05  ERR-MESSAGE             PIC X(200).
007300     05  FILLER                  PIC X(04).
