000100******************************************************************
000200*    COPY CPLGOUT.                                              *
000300*    AREA DE COMUNICACION PGMLGMRG / PGMLGOUT                   *
000400*    KC02916.BATCH.LOGMERGE.COPYLIB(CPLGOUT)                     *
000500*    SE USA EN EL CALL AL ESCRITOR DE SALIDA FUSIONADA           *
000600*    (PGMLGOUT) PARA LAS FUNCIONES ESCRIBIR Y CERRAR.            *
000700******************************************************************
000800*
000900 01  LK-SALIDA-PARMS.
001000*
001100*        FUNCION SOLICITADA AL ESCRITOR DE SALIDA :
001200*        'W' = ENCOLAR/ESCRIBIR UNA LINEA DE SALIDA
001300*        'S' = VACIAR BUFFER Y CERRAR (FIN DE CORRIDA)
001400     05  LK-SAL-FUNCION          PIC X(01).
001500         88  LK-SAL-ESCRIBIR                 VALUE 'W'.
001600         88  LK-SAL-CERRAR                   VALUE 'S'.
001700*
001800     05  LK-SAL-LINEA            PIC X(221).
001900*
002000     05  FILLER                  PIC X(20).
